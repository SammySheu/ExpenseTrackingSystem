000100********************************************
000200*                                          *
000300*  Record Definition For Expense            *
000400*   Transaction Input File                  *
000500*     Line sequential - no key               *
000600********************************************
000700* Columns: date, category name, title, amount, user name.
000800* Amount kept as text here - edited/converted in ex010 cc020.
000900*
001000* 05/02/26 vbc - Created.
001050* 12/02/26 vbc - Trn-Amt text shape fixed at 9999999.99 (7 int,
001060*                literal dot, 2 dec) & a byte-view redefines added
001070*                so cc020 can pull the two halves apart without an
001080*                IS NUMERIC test ever seeing the dot.  Previously
001090*                an amount keyed with a dot failed IS NUMERIC
001100*                outright & one keyed as a plain digit string came
001110*                out 100x too big on the MOVE to the comp-3 work
001120*                field - no conversion existed either way.
001130*                Ticket EX-28.
001140*
001200 01  EX-Transaction-Record.
001300*  as keyed, may be invalid
001400     03  Trn-Date              pic x(10).
001500     03  Trn-Cat-Name          pic x(20).
001600     03  Trn-Title             pic x(30).
001700*  as keyed, may be invalid - fixed shape 9999999.99
001800     03  Trn-Amt               pic x(10).
001810*  byte-view of Trn-Amt above, whole-pounds / dot / pence
001820     03  Trn-Amt-Brk redefines Trn-Amt.
001830         05  TrnAmt-Whole      pic 9(7).
001840         05  TrnAmt-Dot        pic x.
001850         05  TrnAmt-Pence      pic 99.
001900     03  Trn-Usr-Name          pic x(30).
002000*  growth / alignment to 132
002100     03  filler                pic x(32).
002200*
