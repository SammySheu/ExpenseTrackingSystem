000100*
000200* SELECT for Expense Master file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 select  EX-Expense-File assign to "EXEXP"
000700         organization is indexed
000800         access mode  is dynamic
000900         record key   is Exp-No
001000         file status  is EX-Exp-Status.
001100*
