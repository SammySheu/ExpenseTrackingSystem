000100*
000200* SELECT for Expense Category file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 select  EX-Category-File assign to "EXCAT"
000700         organization is indexed
000800         access mode  is dynamic
000900         record key   is Cat-No
001000         alternate record key is Cat-Name
001100         file status  is EX-Cat-Status.
001200*                                 Cat-Name unique (no with duplicates)
001300*                                 so a dup WRITE is rejected by Cobol.
001400*
