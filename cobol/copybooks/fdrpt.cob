000100*
000200* FD for Expense reporting print file, 132 cols.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 fd  EX-Print-File
000700     record contains 132 characters.
000800 01  EX-Print-Line         pic x(132).
000900*
