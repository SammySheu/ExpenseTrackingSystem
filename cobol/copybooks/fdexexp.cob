000100*
000200* FD for Expense Master file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 fd  EX-Expense-File
000700     record contains 82 characters.
000800 copy "exexp.cob".
000900*
