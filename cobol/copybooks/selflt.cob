000100*
000200* SELECT for Expense Filter criteria input file.
000300*
000400* 11/02/26 vbc - Created.
000500*
000600 select  EX-Filter-File assign to "EXFLTIN"
000700         organization is line sequential
000800         file status  is EX-Flt-Status.
000900*
