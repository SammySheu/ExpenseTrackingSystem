000100********************************************
000200*                                          *
000300*  Record Definition For Expense Filter    *
000400*   Criteria Input File                    *
000500*     Line sequential - single card, no key *
000600********************************************
000700* One card per run - blank/zero fields mean that filter is not
000800* applied.  Amounts held as unsigned text, same shape as
000900* Trn-Amt, so a negative filter amount cannot be entered - this
001000* rules out a negative range amount by construction, no
001100* separate check needed.
001200*
001300* 11/02/26 vbc - Created.
001400*
001500 01  EX-Filter-Record.
001600*  yyyy-mm-dd or spaces = no lower bound
001700     03  Flt-Min-Date          pic x(10).
001800*  yyyy-mm-dd or spaces = no upper bound
001900     03  Flt-Max-Date          pic x(10).
002000*  unsigned text, spaces = no lower bound
002100     03  Flt-Min-Amt           pic x(10).
002200*  unsigned text, spaces = no upper bound
002300     03  Flt-Max-Amt           pic x(10).
002400*  zero = no user filter
002500     03  Flt-Usr-No            pic 9(6).
002600*  0-4, how many of the names below are in use
002700     03  Flt-Cat-Cnt           pic 9.
002800*  category names to match, case-insensitive
002900     03  Flt-Cat-Name          pic x(20)  occurs 4.
003000*  growth / alignment to 132
003100     03  filler                pic x(5).
003200*
