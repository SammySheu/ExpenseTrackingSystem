000100********************************************
000200*                                          *
000300*  Record Definition For Expense Master    *
000400*              File                        *
000500*     Uses Exp-No as key                    *
000600********************************************
000700* File size 82 bytes.
000800*
000900* 04/02/26 vbc - Created.
001000* 06/02/26 vbc - Added Exp-Hdr-Record for next-no control.
001100* 08/02/26 vbc - Added date & timestamp breakdown redefines for
001200*                zz070 style date compares, same idea as WS-UK
001300*                etc in vacprint/pyrgstr.
001400* 10/02/26 vbc - Re-counted offsets - Date-Brk & Stamp-Brk fillers
001500*                were short, ExpTs- fields did not line up over
001600*                Exp-Created-At.  Fixed, ticket EX-22.
001650* 11/02/26 vbc - Dropped the spare growth byte - this record has
001660*                not needed it & it was only throwing the other
001670*                three redefines' filler counts out.  Ticket EX-25.
001680* 12/02/26 vbc - Packed Exp-Amt comp-3, matching the shop's usual
001690*                money convention (see wspychk/wspycoh).  Shrinks
001700*                the record 86 to 82 bytes - re-counted all three
001710*                redefines' offsets again off the back of this.
001720*                Ticket EX-27.
001800 01  EX-Expense-Record.
001900*  Unique seq expense no, zero = control rec
002000     03  Exp-No                pic 9(6).
002100*  yyyy-mm-dd
002200     03  Exp-Date              pic x(10).
002300*  Must exist on EX-Category-File
002400     03  Exp-Cat-No            pic 9(6).
002500*  non blank, trimmed
002600     03  Exp-Title             pic x(30).
002700*  > zero, 2 decimals
002800     03  Exp-Amt               pic 9(7)v99  comp-3.
002900*  yyyy-mm-ddThh:mm:ss
003000     03  Exp-Created-At        pic x(19).
003100*  Must exist on EX-User-File
003200     03  Exp-Usr-No            pic 9(6).
003300*
003600 01  EX-Expense-Hdr-Record redefines EX-Expense-Record.
003700*  Always value zero - control key
003800     03  Exp-Hdr-No            pic 9(6).
003900*  Last expense no assigned
004000     03  Exp-Hdr-Last-No       pic 9(6).
004100     03  filler                pic x(70).
004200*
004300 01  EX-Expense-Date-Brk redefines EX-Expense-Record.
004400     03  filler                pic x(6).
004500     03  ExpDt-CCYY            pic 9(4).
004600     03  ExpDt-Sep1            pic x.
004700     03  ExpDt-MM              pic 99.
004800     03  ExpDt-Sep2            pic x.
004900     03  ExpDt-DD              pic 99.
005000     03  filler                pic x(66).
005100*
005200 01  EX-Expense-Stamp-Brk redefines EX-Expense-Record.
005300     03  filler                pic x(57).
005400     03  ExpTs-Date            pic x(10).
005500     03  ExpTs-Sep             pic x.
005600     03  ExpTs-HH              pic 99.
005700     03  ExpTs-Col1            pic x.
005800     03  ExpTs-MM              pic 99.
005900     03  ExpTs-Col2            pic x.
006000     03  ExpTs-SS              pic 99.
006100     03  filler                pic x(6).
006200*
