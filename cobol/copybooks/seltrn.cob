000100*
000200* SELECT for Expense Transaction input file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 select  EX-Transaction-File assign to "EXTRNIN"
000700         organization is line sequential
000800         file status  is EX-Trn-Status.
000900*
