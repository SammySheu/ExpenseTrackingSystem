000100*
000200* FD for Expense Transaction input file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 fd  EX-Transaction-File.
000700 copy "extrn.cob".
000800*
