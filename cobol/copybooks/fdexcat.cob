000100*
000200* FD for Expense Category file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 fd  EX-Category-File
000700     record contains 26 characters.
000800 copy "excat.cob".
000900*
