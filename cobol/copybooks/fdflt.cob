000100*
000200* FD for Expense Filter criteria input file.
000300*
000400* 11/02/26 vbc - Created.
000500*
000600 fd  EX-Filter-File.
000700 copy "exflt.cob".
000800*
