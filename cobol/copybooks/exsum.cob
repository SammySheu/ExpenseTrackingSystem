000100********************************************
000200*                                          *
000300*   Working Storage For The Expense         *
000400*   Summary Report Accumulators              *
000500*                                          *
000600********************************************
000700* Single pass control-break style accumulation, built in first
000800* encountered order for both tables - kept deliberately unsorted.
000900*
001000* 07/02/26 vbc - Created, taken from wspycoh table shape.
001100* 09/02/26 vbc - Added Sum-Cat-Rank for the descending pct print pass.
001150* 11/02/26 vbc - Added EX-Summary-Exp-Table - the per-user sub
001160*                 tables need the original expense rows, not
001170*                 just the rolled-up totals, so they are held
001180*                 here off the one pass over EX-Expense-File.
001190*                 Ticket EX-24.
001200*
001300 01  EX-Summary-Totals.
001400     03  Sum-Total-Amt         pic 9(9)v99     comp-3  value zero.
001500     03  Sum-Expense-Count     binary-long unsigned  value zero.
001600     03  filler                pic x(8).
001700*
001800 01  EX-Summary-Cat-Table.
001900     03  Sum-Cat-Entries       binary-short unsigned  value zero.
002000     03  Sum-Cat-Data          occurs 99  indexed by Sum-Cat-Ix.
002100         05  Sum-Cat-No        pic 9(6).
002200         05  Sum-Cat-Name      pic x(20).
002300         05  Sum-Cat-Total     pic 9(9)v99     comp-3  value zero.
002400         05  Sum-Cat-Pct       pic 9(3)v9      value zero.
002450         05  Sum-Cat-Rank      binary-short unsigned  value zero.
002500     03  filler                pic x(6).
002600*
002700 01  EX-Summary-Usr-Table.
002800     03  Sum-Usr-Entries       binary-short unsigned  value zero.
002900     03  Sum-Usr-Data          occurs 99  indexed by Sum-Usr-Ix.
003000         05  Sum-Usr-No        pic 9(6).
003100         05  Sum-Usr-Name      pic x(30).
003200         05  Sum-Usr-Total     pic 9(9)v99     comp-3  value zero.
003250         05  Sum-Usr-Count     binary-short unsigned  value zero.
003300     03  filler                pic x(6).
003400*
003500 01  EX-Summary-Exp-Table.
003600     03  Sum-Exp-Entries       binary-long unsigned  value zero.
003700     03  Sum-Exp-Data          occurs 500  indexed by Sum-Exp-Ix.
003800         05  Sum-Exp-Usr-No    pic 9(6).
003900         05  Sum-Exp-Date      pic x(10).
004000         05  Sum-Exp-Title     pic x(30).
004100         05  Sum-Exp-Amt       pic 9(9)v99     comp-3  value zero.
004200         05  Sum-Exp-Cat-Name  pic x(20).
004300*
