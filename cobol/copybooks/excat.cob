000100********************************************
000200*                                          *
000300*  Record Definition For Expense Category  *
000400*              File                        *
000500*     Uses Cat-No as key                    *
000600********************************************
000700*  File size 26 bytes.
000800*
000900* 04/02/26 vbc - Created.
001000* 06/02/26 vbc - Added Cat-Hdr-Record for next-no control.
001100*
001200 01  EX-Category-Record.
001300*  Unique seq cat no, zero = control rec
001400     03  Cat-No                pic 9(6).
001500*  unique, non blank, trimmed
001600     03  Cat-Name              pic x(20).
001900*
002000 01  EX-Category-Hdr-Record redefines EX-Category-Record.
002100*  Always value zero - control key
002200     03  Cat-Hdr-No            pic 9(6).
002300*  Last category no assigned
002400     03  Cat-Hdr-Last-No       pic 9(6).
002500     03  filler                pic x(14).
002600*
