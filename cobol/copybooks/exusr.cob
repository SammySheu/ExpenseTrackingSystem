000100********************************************
000200*                                          *
000300*  Record Definition For Expense User      *
000400*              File                        *
000500*     Uses Usr-No as key                    *
000600********************************************
000700*  File size 36 bytes.
000800*
000900* 04/02/26 vbc - Created.
001000* 06/02/26 vbc - Added Usr-Hdr-Record for next-no control, same
001100*                as done for pychk header, key'd on zero.
001300*
001400 01  EX-User-Record.
001500*  Unique seq user no, zero = control rec
001600     03  Usr-No                pic 9(6).
001700*  unique, non blank, trimmed
001800     03  Usr-Name              pic x(30).
002100*
002200 01  EX-User-Hdr-Record redefines EX-User-Record.
002300*  Always value zero - control key
002400     03  Usr-Hdr-No            pic 9(6).
002500*  Last user no assigned
002600     03  Usr-Hdr-Last-No       pic 9(6).
002700     03  filler                pic x(24).
002800*
