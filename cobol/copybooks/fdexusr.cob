000100*
000200* FD for Expense User file.
000300*
000400* 06/02/26 vbc - Created.
000500*
000600 fd  EX-User-File
000700     record contains 36 characters.
000800 copy "exusr.cob".
000900*
