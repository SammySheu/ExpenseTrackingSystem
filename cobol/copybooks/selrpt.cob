000100*
000200* SELECT for Expense reporting print file, 132 cols.
000300*
000400* 06/02/26 vbc - Created, same idea as selprint.cob in payroll.
000500*
000600 select  EX-Print-File assign to "EXRPT"
000700         organization is line sequential
000800         file status  is EX-Prt-Status.
000900*
