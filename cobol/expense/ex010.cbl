000100 identification             division.
000200*=========================
000300*
000400 program-id.               ex010.
000500*
000600 author.                   V B Coen FBCS, FIDM, FIDPM, 22/09/1986.
000700                           For Applewood Computers.
000800*
000900 installation.             Applewood Computers Accounting System.
001000*
001100 date-written.             22/09/1986.
001200*
001300 date-compiled.
001400*
001500 security.                 Copyright (C) 1976-2026 & later,
001550                           Vincent Bryan Coen.
001600                           Distributed under the GNU General
001650                           Public License.  See the file COPYING
001700                           for details.
001800*
001900*    remarks.             Expense Recording Batch.
002000*                         Reads new-expense transactions, validates
002100*                         each field, gets-or-creates the user and
002200*                         category by name, assigns the next expense
002300*                         no and writes the expense record.  Prints
002400*                         an accept / reject register using RW, same
002500*                         idea as the Check Register in pyrgstr.
002600*
002700*    version.             see prog-name in ws.
002800*
002900*    called modules.      exdate.   date shape & calendar check.
003000*
003100*    files used.          extrnin. transaction input, line seq.
003200*                         exusr.   user master.
003300*                         excat.   category master.
003400*                         exexp.   expense master.
003500*                         exrpt.   register print file.
003600*
003700*    error messages used.
003800*  program specific:
003900*                         EX010 - EX019.
004000*
004100* changes:
004110* 22/09/86 vbc - 1.00 Created - goods receipts register, RW
004120*                     printed layout with an accept/reject column
004130*                     for the Purchase Ledger.
004140* 15/05/90 vbc - 1.01 Added the header/control record rebuild
004150*                     discipline after a shared-redefines clobber
004160*                     bug on the last-number counter.
004170* 11/01/99 jt  - 1.02 Y2K review - all dates on this register are
004180*                     operator-keyed ccyy-mm-dd already, no 2-digit
004190*                     year held anywhere, no change needed.
004200* 30/06/03 vbc - 1.03 Goods Receipts module withdrawn from the
004210*                     product - source kept on file unused.
004220* 16/04/24 vbc        Copyright notice update superseding all
004230*                     previous notices.
004240* 08/02/2026 vbc - 1.0.00 Re-purposed for the Expense system -
004250*                         started coding from pyrgstr,
004300*                         check register report layout re-used as
004400*                         a transaction accept/reject register.
004500* 10/02/2026 vbc -    .01 Added amount re-check at insert time,
004600*                         ticket EX-21, belt and braces in case a
004650*                         front end validation gets bypassed.
004655* 10/02/2026 vbc -    .02 Usr/Cat/Exp Hdr-Last-No counters were
004660*                         being corrupted by the redefines sharing
004670*                         storage with the name/date fields written
004680*                         straight after incrementing them.  Now
004690*                         held in WS counters, header rebuilt
004695*                         fresh before each REWRITE.  Ticket EX-22.
004696* 11/02/2026 vbc -    .03 FILE STATUS names on the SELECTs were
004697*                         never declared in WS - wouldn't compile.
004698*                         Added.  Also fixed stale amount on
004699*                         reject lines & a double accept tally.
004700* 11/02/2026 vbc -    .04 Main read loop was coded as an inline
004701*                         PERFORM ... END-PERFORM - house standard
004702*                         is GO TO within the paragraph for loop
004703*                         back, same as the old mainframe decks.
004704*                         Rewritten.
004705* 12/02/2026 vbc -    .05 cc020 was testing Trn-Amt IS NUMERIC &
004706*                         moving it straight to the comp-3 work
004707*                         field - a dot in the keyed amount failed
004708*                         NUMERIC outright, & a plain digit string
004709*                         landed 100x too big with no decimal
004710*                         places assumed.  Now works off the
004711*                         Trn-Amt-Brk byte-view in extrn & rebuilds
004712*                         the comp-3 value from the whole-pounds
004713*                         and pence halves.  Ticket EX-28.
004714*
004800*************************************************************************
004900* Copyright Notice.
005000* ****************
005100*
005200* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005300*
005400* These files and programs are part of the Applewood Computers Accounting
005500* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005600*
005700* This program is now free software; you can redistribute it and/or modify it
005800* under the terms listed here and of the GNU General Public License as
005900* published by the Free Software Foundation; version 3 and later as revised
006000* for PERSONAL USAGE ONLY and that includes for use within a business but
006100* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006200*
006300* ACAS is distributed in the hope that it will be useful, but WITHOUT
006400* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006500* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006600* for more details.
006700*
006800* You should have received a copy of the GNU General Public License along
006900* with ACAS; see the file COPYING.  If not, write to the Free Software
007000* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007100*
007200*************************************************************************
007300*
007400 environment                division.
007500*=========================
007600*
007700 configuration               section.
007800 source-computer.            IBM-370.
007900 object-computer.            IBM-370.
008000 special-names.
008100     c01 is top-of-form.
008200*
008300 input-output                section.
008400 file-control.
008500 copy "seltrn.cob".
008600 copy "selexusr.cob".
008700 copy "selexcat.cob".
008800 copy "selexexp.cob".
008900 copy "selrpt.cob".
009000*
009100 data                        division.
009200*=========================
009300 file section.
009400*
009500 copy "fdtrn.cob".
009600 copy "fdexusr.cob".
009700 copy "fdexcat.cob".
009800 copy "fdexexp.cob".
009900*
010000 fd  EX-Print-File
010100     reports are Register-Report.
010200*
010300 working-storage             section.
010400*-------------------------
010500*
010600 77  prog-name                pic x(17)   value "ex010 (1.0.03)".
010700*
010800 01  ws-data.
010850     03  EX-Trn-Status        pic xx          value "00".
010860     03  EX-Usr-Status        pic xx          value "00".
010870     03  EX-Cat-Status        pic xx          value "00".
010880     03  EX-Exp-Status        pic xx          value "00".
010890     03  EX-Prt-Status        pic xx          value "00".
010900     03  ws-eof-sw            pic x           value "N".
011000         88  ws-eof                           value "Y".
011100     03  ws-valid-sw          pic x           value "Y".
011200         88  ws-rejected                      value "N".
011300     03  ws-accept-cnt        binary-long unsigned  value zero.
011400     03  ws-reject-cnt        binary-long unsigned  value zero.
011500     03  ws-trn-no            binary-long unsigned  value zero.
011550     03  ws-usr-last-no       binary-long unsigned  value zero.
011560     03  ws-cat-last-no       binary-long unsigned  value zero.
011570     03  ws-exp-last-no       binary-long unsigned  value zero.
011600     03  ws-reason            pic x(40)       value spaces.
011700     03  filler               pic x(4).
011800*
011900 01  ws-amt-edit.
012000     03  ws-amt-num           pic s9(7)v99    comp-3  value zero.
012100     03  ws-amt-valid-sw      pic x           value "Y".
012200*
012300 01  ws-title-work            pic x(30)       value spaces.
012340 01  ws-cat-name-work         pic x(20)       value spaces.
012370 01  ws-usr-name-work         pic x(30)       value spaces.
012400*
012410*   leading space trim - same INSPECT TALLYING idea as the
012420*   trailing space trim in ex030's user title print, worked
012430*   in reverse and via an intermediate holding field so the
012440*   shift left never overlaps its own source area.
012450 01  ws-trim-work.
012460     03  ws-lead-cnt          binary-short unsigned  value zero.
012470     03  ws-trim-len          binary-short unsigned  value zero.
012480     03  ws-trim-hold         pic x(30)              value spaces.
012500*
012600 01  ws-date-parms.
012700     03  ws-date-in           pic x(10)       value spaces.
012800     03  ws-date-valid        pic x           value "Y".
012900     03  ws-date-msg          pic x(30)       value spaces.
013000*
013100 01  ws-today-work.
013200     03  ws-today-ccyymmdd    pic 9(8)        value zero.
013300 01  ws-today-brk redefines ws-today-work.
013400     03  wtd-ccyy             pic 9(4).
013500     03  wtd-mm               pic 99.
013600     03  wtd-dd               pic 99.
013700*
013800 01  ws-now-work.
013900     03  ws-now-hhmmssth      pic 9(8)        value zero.
014000 01  ws-now-brk redefines ws-now-work.
014100     03  wnw-hh               pic 99.
014200     03  wnw-mm               pic 99.
014300     03  wnw-ss               pic 99.
014400     03  wnw-th               pic 99.
014500*
014600 01  error-messages.
014700*  program specific
014800     03  ex010                pic x(40)  value
014900             "EX010 Cannot open Transaction input file".
015000     03  ex011                pic x(40)  value
015100             "EX011 Cannot open User master file".
015200     03  ex012                pic x(40)  value
015300             "EX012 Cannot open Category master file".
015400     03  ex013                pic x(40)  value
015500             "EX013 Cannot open Expense master file".
015550     03  filler               pic x(4).
015600*
016300 report section.
016400*****************
016500*
016600 RD  Register-Report
016700     control      Final
016800     Page Limit   56
016900     Heading      1
017000     First Detail 5
017100     Last  Detail 54.
017200*
017300 01  Reg-Head  Type Page Heading.
017400     03  line  1.
017500         05  col   1    pic x(17)   source Prog-Name.
017600         05  col  51    pic x(27)   value "Expense Recording Register".
017700         05  col 124    pic x(5)    value "Page ".
017800         05  col 129    pic zz9     source Page-Counter.
017900     03  line  3.
018000         05  col   2                value "Trn".
018100         05  col   7                value "Date".
018200         05  col  19                value "Title".
018300         05  col  51                value "Amount".
018400         05  col  63                value "Category".
018500         05  col  84                value "User".
018600         05  col 115                value "Status".
018700     03  line  4.
018800         05  col   2                value "---".
018900         05  col   7                value "----------".
019000         05  col  19                value "-----------------------
019050      -"-------".
019100         05  col  51                value "-----------".
019200         05  col  63                value "--------------------".
019300         05  col  84                value "-----------------------
019350      -"-------".
019400         05  col 115                value "-----------------------
019450      -"---------------".
019500*
019600 01  Trn-Detail type is detail.
019700     03  line + 1.
019800         05  col   2     pic zz9          source WS-Trn-No.
019900         05  col   7     pic x(10)        source Trn-Date.
020000         05  col  19     pic x(30)        source Trn-Title.
020100         05  col  51     pic z,zzz,zz9.99 source Ws-Amt-Num.
020200         05  col  63     pic x(20)        source Trn-Cat-Name.
020300         05  col  84     pic x(30)        source Trn-Usr-Name.
020400         05  col 115     pic x(8)         value "ACCEPTED"
020500                         present when ws-valid-sw = "Y".
020600         05  col 115     pic x(8)         value "REJECTED"
020700                         present when ws-valid-sw = "N".
020800         05  col 124     pic x(40)        source ws-reason
020900                         present when ws-valid-sw = "N".
021000*
021100 01  type control Footing Final line plus 2.
021200     03  col   1           pic x(30)      value "Transactions Accepted :".
021300     03  col  31           pic zzz9       source ws-accept-cnt.
021400     03  col   1  line + 1 pic x(30)      value "Transactions Rejected :".
021500     03  col  31           pic zzz9       source ws-reject-cnt.
021600*
021700 procedure division.
021900*=========================================
022000*
022100 aa000-main                  section.
022200*************************
022300*
022400     accept    ws-today-ccyymmdd from date yyyymmdd.
022500     perform   aa010-open-files.
022600     move     zero to ws-trn-no.
022700     open     output EX-Print-File.
022800     initiate Register-Report.
022900*
023000     perform  bb010-read-transaction.
023100 aa000-Reg-Loop.
023150     if       ws-eof
023175              go to aa000-Reg-Done.
023200     add      1 to ws-trn-no.
023300     perform  bb020-process-transaction.
023400     generate Trn-Detail.
023500     perform  bb010-read-transaction.
023550     go to    aa000-Reg-Loop.
023600 aa000-Reg-Done.
023700*
023800     terminate Register-Report.
023900     close    EX-Print-File.
024000     close    EX-Transaction-File
024100              EX-User-File
024200              EX-Category-File
024300              EX-Expense-File.
024400     goback   returning 0.
024500*
024600 aa000-exit.
024700     exit     section.
024800*
024900 aa010-open-files                 section.
025000*************************
025100*
025200     open     input  EX-Transaction-File.
025300     if       EX-Trn-Status not = "00"
025400              display  ex010
025500              display  EX-Trn-Status
025600              goback   returning 1.
025700*
025800     open     i-o     EX-User-File.
025900     if       EX-Usr-Status not = "00"
026000              display  ex011
026100              display  EX-Usr-Status
026200              goback   returning 1.
026300*
026400     open     i-o     EX-Category-File.
026500     if       EX-Cat-Status not = "00"
026600              display  ex012
026700              display  EX-Cat-Status
026800              goback   returning 1.
026900*
027000     open     i-o     EX-Expense-File.
027100     if       EX-Exp-Status not = "00"
027200              display  ex013
027300              display  EX-Exp-Status
027400              goback   returning 1.
027500*
027600     move     zero to Usr-No.
027700     read     EX-User-File
027800              invalid key
027900                       move zero to Usr-Hdr-No Usr-Hdr-Last-No
028000                       move spaces to filler of EX-User-Hdr-Record
028100                       write EX-User-Record
028150     not invalid key
028160              continue
028170     end-read.
028180     move     Usr-Hdr-Last-No to ws-usr-last-no.
028200*
028300     move     zero to Cat-No.
028400     read     EX-Category-File
028500              invalid key
028600                       move zero to Cat-Hdr-No Cat-Hdr-Last-No
028700                       move spaces to filler of EX-Category-Hdr-Record
028800                       write EX-Category-Record
028850     not invalid key
028860              continue
028870     end-read.
028880     move     Cat-Hdr-Last-No to ws-cat-last-no.
028900*
029000     move     zero to Exp-No.
029100     read     EX-Expense-File
029200              invalid key
029300                       move zero to Exp-Hdr-No Exp-Hdr-Last-No
029400                       move spaces to filler of EX-Expense-Hdr-Record
029500                       write EX-Expense-Record
029550     not invalid key
029560              continue
029570     end-read.
029580     move     Exp-Hdr-Last-No to ws-exp-last-no.
029600*
029700 aa010-exit.
029800     exit     section.
029900*
030000 bb010-read-transaction           section.
030100*************************
030200*
030300     read     EX-Transaction-File
030400              at end
030500                       set ws-eof to true
030600     end-read.
030700*
030800 bb010-exit.
030900     exit     section.
031000*
031100 bb020-process-transaction        section.
031200*************************
031300*
031400     move     "Y" to ws-valid-sw.
031500     move     spaces to ws-reason.
031550     move     zero to ws-amt-num.
031600*
031700     perform  cc010-validate-date.
031800     if       ws-valid-sw = "Y"
031900              perform cc020-validate-amount.
032000     if       ws-valid-sw = "Y"
032100              move Trn-Title to ws-title-work
032200              perform cc030-validate-title.
032300     if       ws-valid-sw = "Y"
032400              move Trn-Cat-Name to ws-cat-name-work
032500              perform cc040-validate-cat-name.
032600     if       ws-valid-sw = "Y"
032700              move Trn-Usr-Name to ws-usr-name-work
032800              perform cc050-validate-usr-name.
032900*
033000     if       ws-rejected
033100              add      1 to ws-reject-cnt
034000              go to bb020-exit.
034100*
034200     perform  dd010-get-or-create-user.
034300     perform  dd020-get-or-create-category.
034400     perform  dd030-write-expense.
034450     if       ws-valid-sw = "Y"
034470              add 1 to ws-accept-cnt
034480     else
034490              add 1 to ws-reject-cnt
034495     end-if.
034600*
034700 bb020-exit.
034800     exit     section.
034900*
035000 cc010-validate-date              section.
035100*************************
035200*
035300     move     Trn-Date to ws-date-in.
035400     call     "exdate" using ws-date-parms.
035500     if       ws-date-valid = "N"
035600              move "N" to ws-valid-sw
035700              move ws-date-msg to ws-reason.
035800*
035900 cc010-exit.
036000     exit     section.
036100*
036200 cc020-validate-amount            section.
036300*************************
036400*
036500     move     zero to ws-amt-num.
036600     if       Trn-Amt = spaces
036700              move "N" to ws-valid-sw
036800              move "Amount cannot be empty" to ws-reason
036900              go to cc020-exit.
037000*
037100     if       TrnAmt-Whole not numeric
037110              or       TrnAmt-Pence not numeric
037120              or       TrnAmt-Dot not = "."
037200              move "N" to ws-valid-sw
037300              move "Amount must be a valid number" to ws-reason
037400              go to cc020-exit.
037500*
037550*   Rebuild from the two halves - a straight MOVE of the x(10)
037560*   text field assumes zero decimal places & would be 100x out.
037600     compute  ws-amt-num = TrnAmt-Whole + (TrnAmt-Pence / 100).
037700     if       ws-amt-num not > zero
037800              move "N" to ws-valid-sw
037900              move "Amount must be positive" to ws-reason.
038000*
038100 cc020-exit.
038200     exit     section.
038300*
038400 cc030-validate-title             section.
038500*************************
038600*
038620*   Trim leading spaces before the blank test, else a title of
038640*   all leading spaces over real text would slip through and
038660*   get stored un-trimmed - ticket EX-26.
038700     move     zero to ws-lead-cnt.
038720     inspect  ws-title-work tallying ws-lead-cnt for leading spaces.
038740     if       ws-lead-cnt > zero
038760              move    spaces to ws-trim-hold
038780              compute ws-trim-len = 30 - ws-lead-cnt
038790              move    ws-title-work (ws-lead-cnt + 1 : ws-trim-len)
038795                      to ws-trim-hold (1 : ws-trim-len)
038798              move    ws-trim-hold to ws-title-work
038799     end-if.
038800     if       ws-title-work = spaces
038850              move "N" to ws-valid-sw
038900              move "Title cannot be empty" to ws-reason.
039000*
039100 cc030-exit.
039200     exit     section.
039300*
039400 cc040-validate-cat-name          section.
039500*************************
039600*
039620*   Trim leading spaces - ticket EX-26, same as cc030 above.
039700     move     zero to ws-lead-cnt.
039720     inspect  ws-cat-name-work tallying ws-lead-cnt for leading spaces.
039740     if       ws-lead-cnt > zero
039760              move    spaces to ws-trim-hold
039780              compute ws-trim-len = 20 - ws-lead-cnt
039790              move    ws-cat-name-work (ws-lead-cnt + 1 : ws-trim-len)
039795                      to ws-trim-hold (1 : ws-trim-len)
039798              move    ws-trim-hold to ws-cat-name-work
039799     end-if.
039800     if       ws-cat-name-work = spaces
039810              move "N" to ws-valid-sw
039900              move "Category cannot be empty" to ws-reason.
040000*
040100 cc040-exit.
040200     exit     section.
040300*
040400 cc050-validate-usr-name          section.
040500*************************
040600*
040620*   Trim leading spaces - ticket EX-26, same as cc030 above.
040700     move     zero to ws-lead-cnt.
040720     inspect  ws-usr-name-work tallying ws-lead-cnt for leading spaces.
040740     if       ws-lead-cnt > zero
040760              move    spaces to ws-trim-hold
040780              compute ws-trim-len = 30 - ws-lead-cnt
040790              move    ws-usr-name-work (ws-lead-cnt + 1 : ws-trim-len)
040795                      to ws-trim-hold (1 : ws-trim-len)
040798              move    ws-trim-hold to ws-usr-name-work
040799     end-if.
040800     if       ws-usr-name-work = spaces
040850              move "N" to ws-valid-sw
040900              move "User cannot be empty" to ws-reason.
041000*
041100 cc050-exit.
041200     exit     section.
041300*
041400 dd010-get-or-create-user         section.
041500*************************
041600*
041700     move     ws-usr-name-work to Usr-Name.
041800     read     EX-User-File key is Usr-Name
041900              invalid key
042000                       add  1 to ws-usr-last-no
042200                       move ws-usr-name-work to Usr-Name
042300                       move ws-usr-last-no to Usr-No
042400                       write EX-User-Record
042500                       perform dd011-Put-User-Hdr thru dd011-exit
042550                       move ws-usr-last-no to Usr-No
042600                       display "Created new user: " ws-usr-name-work
042700     not invalid key
042800              continue
042900     end-read.
043000*
043100 dd010-exit.
043200     exit     section.
043250*
043260 dd011-Put-User-Hdr               section.
043270*************************
043280*
043290*   Rebuild the control record fresh from the WS counter - the
043295*   WRITE just above has overwritten Usr-Hdr-Last-No's storage
043296*   with the new user's Usr-Name, same byte area.
043297*
043300     move     zero           to Usr-Hdr-No.
043310     move     ws-usr-last-no to Usr-Hdr-Last-No.
043320     move     spaces         to filler of EX-User-Hdr-Record.
043330     rewrite  EX-User-Record.
043340*
043350 dd011-exit.
043360     exit     section.
043400 dd020-get-or-create-category     section.
043500*************************
043600*
043700     move     ws-cat-name-work to Cat-Name.
043800     read     EX-Category-File key is Cat-Name
043900              invalid key
044000                       add  1 to ws-cat-last-no
044200                       move ws-cat-name-work to Cat-Name
044300                       move ws-cat-last-no to Cat-No
044400                       write EX-Category-Record
044500                       perform dd021-Put-Category-Hdr thru dd021-exit
044550                       move ws-cat-last-no to Cat-No
044600                       display "Created new category: " ws-cat-name-work
044700     not invalid key
044800              continue
044900     end-read.
045000*
045100 dd020-exit.
045200     exit     section.
045250*
045260 dd021-Put-Category-Hdr           section.
045270*************************
045280*
045290     move     zero           to Cat-Hdr-No.
045300     move     ws-cat-last-no to Cat-Hdr-Last-No.
045310     move     spaces         to filler of EX-Category-Hdr-Record.
045320     rewrite  EX-Category-Record.
045330*
045340 dd021-exit.
045350     exit     section.
045360*
045400 dd030-write-expense              section.
045500*************************
045600*
045700*   Defence in depth - re-check amount is positive immediately
045800*   before the insert, in case anything upstream slips through.
045900*
046000     if       ws-amt-num not > zero
046100              move "N" to ws-valid-sw
046200              move "Amount must be positive" to ws-reason
046500              go to dd030-exit.
046600*
046700     accept   ws-now-hhmmssth from time.
046800     add      1 to ws-exp-last-no.
046900*
047000     move     ws-exp-last-no      to Exp-No.
047300     move     Trn-Date            to Exp-Date.
047400     move     Cat-No              to Exp-Cat-No.
047500     move     ws-title-work       to Exp-Title.
047600     move     ws-amt-num          to Exp-Amt.
047700     move     Usr-No              to Exp-Usr-No.
047800*
047900*   ExpTs- fields below overlay Exp-Created-At's own bytes via the
048000*   Stamp-Brk redefines, so setting them builds the stamp in place.
048100     move     Trn-Date            to ExpTs-Date of EX-Expense-Stamp-Brk.
048200     move     "T"                 to ExpTs-Sep  of EX-Expense-Stamp-Brk.
048300     move     wnw-hh              to ExpTs-HH   of EX-Expense-Stamp-Brk.
048400     move     ":"                 to ExpTs-Col1 of EX-Expense-Stamp-Brk.
048500     move     wnw-mm              to ExpTs-MM   of EX-Expense-Stamp-Brk.
048600     move     ":"                 to ExpTs-Col2 of EX-Expense-Stamp-Brk.
048700     move     wnw-ss              to ExpTs-SS   of EX-Expense-Stamp-Brk.
048800*
048900     write    EX-Expense-Record.
048950     perform  dd031-Put-Expense-Hdr thru dd031-exit.
049100     display  "Expense recorded, EXP-ID =" ws-exp-last-no.
049200*
049300 dd030-exit.
049400     exit     section.
049450*
049460 dd031-Put-Expense-Hdr            section.
049470*************************
049480*
049490*   Rebuild the control record fresh from the WS counter - the
049495*   WRITE just above has overwritten Exp-Hdr-Last-No's storage
049496*   with the new expense's Exp-Date, same byte area.
049497*
049500     move     zero           to Exp-Hdr-No.
049510     move     ws-exp-last-no to Exp-Hdr-Last-No.
049520     move     spaces         to filler of EX-Expense-Hdr-Record.
049530     rewrite  EX-Expense-Record.
049540*
049550 dd031-exit.
049560     exit     section.
