000100 identification             division.
000200*=========================
000300*
000400 program-id.               ex030.
000500*
000600 author.                   V B Coen FBCS, FIDM, FIDPM, 16/03/1994.
000700                           For Applewood Computers.
000800*
000900 installation.             Applewood Computers Accounting System.
001000*
001100 date-written.             16/03/1994.
001200*
001300 date-compiled.
001400*
001500 security.                 Copyright (C) 1976-2026 & later,
001550                           Vincent Bryan Coen.
001600                           Distributed under the GNU General
001650                           Public License.  See the file COPYING
001700                           for details.
001800*
001900*    remarks.             Expense Summary Report.
002000*                         One pass over the Expense store builds
002100*                         the per-user, per-category & grand
002200*                         accumulators (exsum.cob tables); a
002300*                         second pass over the in-memory tables
002400*                         lays out the three report sections.
002500*                         Default scope is the whole store - no
002600*                         filter card read by this run.
002700*
002800*    version.             see prog-name in ws.
002900*
003000*    called modules.      none.
003100*
003200*    files used.          exusr.   user master.
003300*                         excat.   category master.
003400*                         exexp.   expense master.
003500*                         exrpt.   summary print file.
003600*
003700*    error messages used.
003800*  program specific:
003900*                         EX030 - EX039.
004000*
004100* changes:
004110* 16/03/94 vbc - 1.00 Created - Payroll net-pay summary, per-
004120*                     employee & department accumulator tables,
004130*                     two pass report same style as pyrgstr.
004140* 25/01/99 jt  - 1.01 Y2K review - report heading date comes from
004150*                     ACCEPT FROM DATE, century already expanded
004160*                     by the standard house date routine, no
004170*                     change needed.
004180* 14/09/15 vbc - 1.02 Payroll summary folded into the main Payroll
004190*                     suite's own reports - this copy withdrawn,
004200*                     source kept on file unused.
004210* 16/04/24 vbc        Copyright notice update superseding all
004220*                     previous notices.
004230* 11/02/2026 vbc - 1.0.00 Re-purposed for the Expense system -
004240*                         accumulator shape from
004300*                         exsum.cob (wspycoh style table), report
004400*                         layout from the old py rgstr heading/
004500*                         footing habits but plain WRITE, not RW,
004600*                         since the per-user sub-table widths are
004700*                         data dependent column counts, which RD
004800*                         PRESENT WHEN doesn't fit well.
004850* 11/02/2026 vbc -    .01 Amount column on the per-user sub-table
004860*                         was cut to 8 bytes, same as the old
004870*                         pyrgstr net-pay column - too narrow for
004880*                         the floating-$ edit picture here, which
004890*                         runs to 13.  Widened to 14, dash
004895*                         separator & filler adjusted to match.
004900*
005000*************************************************************************
005100* Copyright Notice.
005200* ****************
005300*
005400* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005500*
005600* These files and programs are part of the Applewood Computers Accounting
005700* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005800*
005900* This program is now free software; you can redistribute it and/or modify it
006000* under the terms listed here and of the GNU General Public License as
006100* published by the Free Software Foundation; version 3 and later as revised
006200* for PERSONAL USAGE ONLY and that includes for use within a business but
006300* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006400*
006500* ACAS is distributed in the hope that it will be useful, but WITHOUT
006600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006800* for more details.
006900*
007000* You should have received a copy of the GNU General Public License along
007100* with ACAS; see the file COPYING.  If not, write to the Free Software
007200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007300*
007400*************************************************************************
007500*
007600 environment                division.
007700*=========================
007800*
007900 configuration               section.
008000 source-computer.            IBM-370.
008100 object-computer.            IBM-370.
008200 special-names.
008300     c01 is top-of-form.
008400*
008500 input-output                section.
008600 file-control.
008700 copy "selexusr.cob".
008800 copy "selexcat.cob".
008900 copy "selexexp.cob".
009000 copy "selrpt.cob".
009100*
009200 data                        division.
009300*=========================
009400 file section.
009500*
009600 copy "fdexusr.cob".
009700 copy "fdexcat.cob".
009800 copy "fdexexp.cob".
009900 copy "fdrpt.cob".
010000*
010100 working-storage             section.
010200*-------------------------
010300*
010400 77  prog-name                pic x(17)   value "ex030 (1.0.01)".
010500*
010600 01  ws-data.
010700     03  EX-Usr-Status        pic xx          value "00".
010800     03  EX-Cat-Status        pic xx          value "00".
010900     03  EX-Exp-Status        pic xx          value "00".
011000     03  EX-Prt-Status        pic xx          value "00".
011100     03  ws-exp-eof-sw        pic x           value "N".
011200         88  ws-exp-eof                       value "Y".
011300     03  ws-name-len          binary-short unsigned  value zero.
011350     03  ws-cmp-usr-name      pic x(30)   value spaces.
011400     03  filler               pic x(3).
011500*
011600 copy "exsum.cob".
011700*
011800 01  ws-rank-work.
011900     03  ws-rank-i            binary-short unsigned  value zero.
012000     03  ws-rank-j            binary-short unsigned  value zero.
012100     03  ws-rank-tmp          binary-short unsigned  value zero.
012200     03  ws-usr-ptr           binary-short unsigned  value zero.
012300     03  ws-cat-ptr           binary-short unsigned  value zero.
012400     03  ws-exp-ptr           binary-short unsigned  value zero.
012500     03  filler               pic x(4).
012600*
012700 01  ws-amt-display           pic $$,$$$,$$9.99.
012800 01  ws-cnt-display           pic z(8)9.
012900*
013000 01  ws-amt-display-brk redefines ws-amt-display.
013100     03  filler               pic x(10).
013200     03  wad-last3            pic x(3).
013300*
013400 01  ws-blank-line            pic x(1)    value space.
013500*
013600 01  ws-head-line.
013700     03  whl-text             pic x(23)   value
013800             "=== EXPENSE SUMMARY ===".
013900     03  filler               pic x(9).
014000*
014100 01  ws-bar-line.
014200     03  wbl-bar              pic x(80)   value all "=".
014300     03  filler               pic x(4).
014400*
014500 01  ws-dash-line.
014600     03  wdl-dash             pic x(80)   value all "-".
014700     03  filler               pic x(4).
014800*
014900 01  ws-dash-line-short redefines ws-dash-line.
015000     03  wdls-dash            pic x(58).
015100     03  filler               pic x(26).
015200*
015300 01  ws-bylabel-line.
015400     03  wbl2-text            pic x(17)   value
015500             "EXPENSES BY USER:".
015600     03  filler               pic x(15).
015700*
015800 01  ws-user-title-line.
015900     03  wut-name             pic x(30).
016000     03  wut-suffix           pic x(12).
016100     03  filler               pic x(18).
016200*
016300 01  ws-user-hdr-line.
016400     03  wuh-date             pic x(10)   value "Date".
016500     03  wuh-sep1             pic x(3)    value " | ".
016600     03  wuh-title            pic x(15)   value "Title".
016700     03  wuh-sep2             pic x(3)    value " | ".
016800     03  wuh-amount           pic x(14)   value "Amount".
016900     03  wuh-sep3             pic x(3)    value " | ".
017000     03  wuh-category         pic x(10)   value "Category".
017100     03  filler               pic x(4).
017200*
017300 01  ws-user-row-line redefines ws-user-hdr-line.
017400     03  wur-date             pic x(10).
017500     03  wur-sep1             pic x(3).
017600     03  wur-title            pic x(15).
017700     03  wur-sep2             pic x(3).
017800     03  wur-amount           pic x(14).
017900     03  wur-sep3             pic x(3).
018000     03  wur-category         pic x(10).
018100     03  filler               pic x(4).
018200*
018300 01  ws-user-total-line.
018400     03  wtl-label            pic x(10)   value "TOTAL".
018500     03  wtl-sep1             pic x(3)    value " | ".
018600     03  wtl-title            pic x(15)   value spaces.
018700     03  wtl-sep2             pic x(3)    value " | ".
018800     03  wtl-amount           pic x(14).
018900     03  wtl-sep3             pic x(3)    value " | ".
018950     03  wtl-cnt-num          pic z(4)9.
019000     03  wtl-cnt-lit          pic x(15)   value " expense(s)".
019100     03  filler               pic x(4).
019200*
019300 01  ws-overall-label-line.
019400     03  wol-text             pic x(16)   value
019500             "OVERALL SUMMARY:".
019600     03  filler               pic x(16).
019700*
019800 01  ws-overall-amt-line.
019900     03  woa-lit              pic x(16)   value "Total Expenses: ".
020000     03  woa-amt              pic x(14).
020100     03  filler               pic x(2).
020200*
020300 01  ws-overall-cnt-line.
020400     03  woc-lit              pic x(21)   value
020500             "Number of Expenses: ".
020600     03  woc-cnt              pic x(9).
020700     03  filler               pic x(2).
020800*
020900 01  ws-cat-head-line.
021000     03  wch-text             pic x(38)   value
021100             "CATEGORY BREAKDOWN (with Percentages):".
021200     03  filler               pic x(2).
021300*
021400 01  ws-cat-row-line.
021500     03  wcr-lit1             pic x(2)    value "  ".
021600     03  wcr-cat              pic x(20).
021700     03  wcr-colon            pic x(2)    value ": ".
021800     03  wcr-amt              pic x(14).
021900     03  wcr-lit2             pic x(2)    value " (".
022000     03  wcr-pct              pic zz9.9.
022100     03  wcr-lit3             pic x(2)    value "%)".
022200     03  filler               pic x(12).
022300*
022400 01  error-messages.
022500*  program specific
022600     03  ex030                pic x(40)  value
022700             "EX030 Cannot open User master file".
022800     03  ex031                pic x(40)  value
022900             "EX031 Cannot open Category master file".
023000     03  ex032                pic x(40)  value
023100             "EX032 Cannot open Expense master file".
023200     03  ex033                pic x(40)  value
023300             "EX033 Cannot open Summary print file".
023400     03  filler               pic x(4).
023500*
023600 procedure division.
023700*=========================
023800*
023900 aa000-main                  section.
024000*************************
024100*
024200     perform  aa010-open-files.
024300     perform  bb000-Accumulate.
024400     perform  cc000-Rank-Categories.
024500     perform  dd000-Print-Report.
024600*
024700     close    EX-User-File
024800              EX-Category-File
024900              EX-Expense-File
025000              EX-Print-File.
025100     goback   returning 0.
025200*
025300 aa000-exit.
025400     exit     section.
025500*
025600 aa010-open-files             section.
025700*************************
025800*
025900     open     input  EX-User-File.
026000     if       EX-Usr-Status not = "00"
026100              display  ex030
026200              display  EX-Usr-Status
026300              goback   returning 1.
026400*
026500     open     input  EX-Category-File.
026600     if       EX-Cat-Status not = "00"
026700              display  ex031
026800              display  EX-Cat-Status
026900              goback   returning 1.
027000*
027100     open     input  EX-Expense-File.
027200     if       EX-Exp-Status not = "00"
027300              display  ex032
027400              display  EX-Exp-Status
027500              goback   returning 1.
027600*
027700     open     output EX-Print-File.
027800     if       EX-Prt-Status not = "00"
027900              display  ex033
028000              display  EX-Prt-Status
028100              goback   returning 1.
028200*
028300 aa010-exit.
028400     exit     section.
028500*
028600 bb000-Accumulate             section.
028700*************************
028800*
028900*   Single pass over the Expense store - build the grand total,
029000*   the per-category table & the per-user table, each in first
029100*   encountered order, plus the detail table the print pass
029200*   needs for the per-user sub-tables.
029300*
029400     move     zero to Exp-No.
029500     start    EX-Expense-File key is greater than or equal Exp-No
029600              invalid key
029700                       set ws-exp-eof to true
029800     end-start.
029900     if       not ws-exp-eof
030000              perform ee010-Read-Next-Expense thru ee010-exit
030100     end-if.
030200*
030300 bb001-Next-Expense.
030400     if       ws-exp-eof
030500              go to bb000-exit.
030600     if       Exp-No = zero
030700              go to bb002-Read-On.
030800     perform  ff010-Resolve-Names thru ff010-exit.
030900     perform  ff020-Accum-Totals  thru ff020-exit.
031000     perform  ff030-Accum-Category thru ff030-exit.
031100     perform  ff040-Accum-User    thru ff040-exit.
031200     perform  ff050-Save-Detail   thru ff050-exit.
031300*
031400 bb002-Read-On.
031500     perform  ee010-Read-Next-Expense thru ee010-exit.
031600     go to    bb001-Next-Expense.
031700*
031800 bb000-exit.
031900     exit     section.
032000*
032100 ee010-Read-Next-Expense        section.
032200*************************
032300*
032400     read     EX-Expense-File next record
032500              at end set ws-exp-eof to true.
032600*
032700 ee010-exit.
032800     exit     section.
032900*
033000 ff010-Resolve-Names            section.
033100*************************
033200*
033300     move     Exp-Cat-No to Cat-No.
033400     read     EX-Category-File
033500              invalid key
033600                       move "** unknown category **" to Cat-Name
033700              not invalid key
033800                       continue
033900     end-read.
034000*
034100     move     Exp-Usr-No to Usr-No.
034200     read     EX-User-File
034300              invalid key
034400                       move "** unknown user **" to Usr-Name
034500              not invalid key
034600                       continue
034700     end-read.
034800*
034900 ff010-exit.
035000     exit     section.
035100*
035200 ff020-Accum-Totals             section.
035300*************************
035400*
035500     add      Exp-Amt to Sum-Total-Amt.
035600     add      1       to Sum-Expense-Count.
035700*
035800 ff020-exit.
035900     exit     section.
036000*
036100 ff030-Accum-Category           section.
036200*************************
036300*
036400     move     zero to ws-cat-ptr.
036500     perform  ff031-Find-Cat
036600              varying ws-rank-i from 1 by 1
036700              until   ws-rank-i > Sum-Cat-Entries
036800              or      ws-cat-ptr not = zero.
036900*
037000     if       ws-cat-ptr = zero
037100              add      1 to Sum-Cat-Entries
037200              move     Sum-Cat-Entries to ws-cat-ptr
037300              move     Cat-Name to Sum-Cat-Name (ws-cat-ptr)
037400              move     Exp-Cat-No to Sum-Cat-No (ws-cat-ptr).
037500*
037600     add      Exp-Amt to Sum-Cat-Total (ws-cat-ptr).
037700*
037800 ff030-exit.
037900     exit     section.
038000*
038100 ff031-Find-Cat                 section.
038200*************************
038300*
038400     if       Sum-Cat-Name (ws-rank-i) = Cat-Name
038500              move ws-rank-i to ws-cat-ptr.
038600*
038700 ff031-exit.
038800     exit     section.
038900*
039000 ff040-Accum-User               section.
039100*************************
039200*
039300     move     zero to ws-usr-ptr.
039400     perform  ff041-Find-Usr
039500              varying ws-rank-i from 1 by 1
039600              until   ws-rank-i > Sum-Usr-Entries
039700              or      ws-usr-ptr not = zero.
039800*
039900     if       ws-usr-ptr = zero
040000              add      1 to Sum-Usr-Entries
040100              move     Sum-Usr-Entries to ws-usr-ptr
040200              move     Usr-Name to Sum-Usr-Name (ws-usr-ptr)
040300              move     Exp-Usr-No to Sum-Usr-No (ws-usr-ptr).
040400*
040500     add      Exp-Amt to Sum-Usr-Total (ws-usr-ptr).
040600     add      1       to Sum-Usr-Count (ws-usr-ptr).
040700*
040800 ff040-exit.
040900     exit     section.
041000*
041100 ff041-Find-Usr                 section.
041200*************************
041300*
041400     if       Sum-Usr-Name (ws-rank-i) = Usr-Name
041500              move ws-rank-i to ws-usr-ptr.
041600*
041700 ff041-exit.
041800     exit     section.
041900*
042000 ff050-Save-Detail              section.
042100*************************
042200*
042300     if       Sum-Exp-Entries >= 500
042400              go to ff050-exit.
042500     add      1 to Sum-Exp-Entries.
042600     move     Exp-Usr-No  to Sum-Exp-Usr-No (Sum-Exp-Entries).
042700     move     Exp-Date    to Sum-Exp-Date   (Sum-Exp-Entries).
042800     move     Exp-Title   to Sum-Exp-Title  (Sum-Exp-Entries).
042900     move     Exp-Amt     to Sum-Exp-Amt    (Sum-Exp-Entries).
043000     move     Cat-Name    to Sum-Exp-Cat-Name (Sum-Exp-Entries).
043100*
043200 ff050-exit.
043300     exit     section.
043400*
043500 cc000-Rank-Categories          section.
043600*************************
043700*
043800*   Category breakdown prints highest total first - work out each
043900*   entry's rank by counting how many others beat it, ties broken
044000*   by encounter order so the print stays stable.
044100*
044200     perform  cc010-Rank-One
044300              varying ws-rank-i from 1 by 1
044400              until   ws-rank-i > Sum-Cat-Entries.
044500*
044600 cc000-exit.
044700     exit     section.
044800*
044900 cc010-Rank-One                 section.
045000*************************
045100*
045200     move     1 to ws-rank-tmp.
045300     perform  cc020-Compare-One
045400              varying ws-rank-j from 1 by 1
045500              until   ws-rank-j > Sum-Cat-Entries.
045600     move     ws-rank-tmp to Sum-Cat-Rank (ws-rank-i).
045700*
045800 cc010-exit.
045900     exit     section.
046000*
046100 cc020-Compare-One              section.
046200*************************
046300*
046400     if       ws-rank-j = ws-rank-i
046500              go to cc020-exit.
046600     if       Sum-Cat-Total (ws-rank-j) > Sum-Cat-Total (ws-rank-i)
046700              add 1 to ws-rank-tmp
046800              go to cc020-exit.
046900     if       Sum-Cat-Total (ws-rank-j) = Sum-Cat-Total (ws-rank-i)
047000       and    ws-rank-j < ws-rank-i
047100              add 1 to ws-rank-tmp.
047200*
047300 cc020-exit.
047400     exit     section.
047500*
047600 dd000-Print-Report             section.
047700*************************
047800*
047900     move     spaces to ws-head-line.
048000     move     "=== EXPENSE SUMMARY ===" to whl-text.
048100     write    EX-Print-Line from ws-head-line.
048200     write    EX-Print-Line from ws-blank-line.
048300*
048400     if       Sum-Usr-Entries not = zero
048500              perform  dd010-Print-Users thru dd010-exit.
048600*
048700     write    EX-Print-Line from ws-overall-label-line.
048800     move     Sum-Total-Amt to ws-amt-display.
048900     move     spaces        to ws-overall-amt-line.
049000     move     "Total Expenses: " to woa-lit.
049100     move     ws-amt-display to woa-amt.
049200     write    EX-Print-Line from ws-overall-amt-line.
049300     move     spaces        to ws-overall-cnt-line.
049400     move     "Number of Expenses: " to woc-lit.
049500     move     Sum-Expense-Count to ws-cnt-display.
049600     move     ws-cnt-display to woc-cnt.
049700     write    EX-Print-Line from ws-overall-cnt-line.
049800     write    EX-Print-Line from ws-blank-line.
049900*
050000     if       Sum-Cat-Entries not = zero and Sum-Total-Amt > zero
050100              perform dd020-Print-Categories thru dd020-exit.
050200*
050300 dd000-exit.
050400     exit     section.
050500*
050600 dd010-Print-Users              section.
050700*************************
050800*
050900     write    EX-Print-Line from ws-bylabel-line.
051000     write    EX-Print-Line from ws-bar-line.
051100*
051200     perform  dd011-Print-One-User
051300              varying ws-rank-i from 1 by 1
051400              until   ws-rank-i > Sum-Usr-Entries.
051500*
051600     write    EX-Print-Line from ws-bar-line.
051700     write    EX-Print-Line from ws-blank-line.
051800*
051900 dd010-exit.
052000     exit     section.
052100*
052200 dd011-Print-One-User           section.
052300*************************
052400*
052500     write    EX-Print-Line from ws-blank-line.
052600     move     spaces to ws-user-title-line.
052700     move     Sum-Usr-Name (ws-rank-i) to ws-cmp-usr-name.
052750     move     zero to ws-name-len.
052800     inspect  ws-cmp-usr-name tallying ws-name-len
052900              for trailing spaces.
053000     compute  ws-name-len = 30 - ws-name-len.
053100     if       ws-name-len = zero
053200              move 30 to ws-name-len.
053300     move     ws-cmp-usr-name (1:ws-name-len) to wut-name (1:ws-name-len).
053400     move     "'s Expenses:" to wut-suffix.
053500     write    EX-Print-Line from ws-user-title-line.
053600     write    EX-Print-Line from ws-dash-line-short.
053700*
053800     move     spaces to ws-user-hdr-line.
053900     move     "Date"     to wuh-date.
054000     move     "Title"    to wuh-title.
054100     move     "Amount"   to wuh-amount.
054200     move     "Category" to wuh-category.
054300     move     " | "      to wuh-sep1 wuh-sep2 wuh-sep3.
054400     write    EX-Print-Line from ws-user-hdr-line.
054500     write    EX-Print-Line from ws-dash-line-short.
054600*
054700     move     zero to ws-exp-ptr.
054800     perform  dd012-Print-One-Row
054900              varying ws-rank-j from 1 by 1
055000              until   ws-rank-j > Sum-Exp-Entries.
055100*
055200     write    EX-Print-Line from ws-dash-line-short.
055300     move     spaces to ws-user-total-line.
055400     move     "TOTAL" to wtl-label.
055500     move     " | "  to wtl-sep1 wtl-sep2 wtl-sep3.
055600     move     Sum-Usr-Total (ws-rank-i) to ws-amt-display.
055700     move     ws-amt-display to wtl-amount.
055800     move     Sum-Usr-Count (ws-rank-i) to wtl-cnt-num.
056200     write    EX-Print-Line from ws-user-total-line.
056300*
056400 dd011-exit.
056500     exit     section.
056600*
056700 dd012-Print-One-Row            section.
056800*************************
056900*
057000     if       Sum-Exp-Usr-No (ws-rank-j) not = Sum-Usr-No (ws-rank-i)
057100              go to dd012-exit.
057200     move     spaces to ws-user-row-line.
057300     move     Sum-Exp-Date     (ws-rank-j) to wur-date.
057400     move     Sum-Exp-Title    (ws-rank-j) to wur-title.
057500     move     Sum-Exp-Amt      (ws-rank-j) to ws-amt-display.
057600     move     ws-amt-display               to wur-amount.
057700     move     Sum-Exp-Cat-Name (ws-rank-j) to wur-category.
057800     move     " | "                        to wur-sep1 wur-sep2
057900                                               wur-sep3.
058000     write    EX-Print-Line from ws-user-row-line.
058100*
058200 dd012-exit.
058300     exit     section.
058400*
058500 dd020-Print-Categories         section.
058600*************************
058700*
058800     write    EX-Print-Line from ws-cat-head-line.
058900*
059000     perform  dd021-Print-One-Cat
059100              varying ws-rank-i from 1 by 1
059200              until   ws-rank-i > Sum-Cat-Entries.
059300*
059400 dd020-exit.
059500     exit     section.
059600*
059700 dd021-Print-One-Cat            section.
059800*************************
059900*
060000     move     zero to ws-cat-ptr.
060100     perform  dd022-Find-Rank
060200              varying ws-rank-j from 1 by 1
060300              until   ws-rank-j > Sum-Cat-Entries
060400              or      ws-cat-ptr not = zero.
060500     if       ws-cat-ptr = zero
060600              go to dd021-exit.
060700*
060800     move     spaces to ws-cat-row-line.
060900     move     Sum-Cat-Name (ws-cat-ptr) to wcr-cat.
061000     move     Sum-Cat-Total (ws-cat-ptr) to ws-amt-display.
061100     move     ws-amt-display to wcr-amt.
061200     compute  Sum-Cat-Pct (ws-cat-ptr) rounded =
061300              (Sum-Cat-Total (ws-cat-ptr) * 100) / Sum-Total-Amt.
061400     move     Sum-Cat-Pct (ws-cat-ptr) to wcr-pct.
061500     write    EX-Print-Line from ws-cat-row-line.
061600*
061700 dd021-exit.
061800     exit     section.
061900*
062000 dd022-Find-Rank                section.
062100*************************
062200*
062300     if       Sum-Cat-Rank (ws-rank-j) = ws-rank-i
062400              move ws-rank-j to ws-cat-ptr.
062500*
062600 dd022-exit.
062700     exit     section.
062800*
