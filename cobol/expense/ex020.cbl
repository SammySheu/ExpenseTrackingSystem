000100 identification             division.
000200*=========================
000300*
000400 program-id.               ex020.
000500*
000600 author.                   V B Coen FBCS, FIDM, FIDPM, 04/07/1991.
000700                           For Applewood Computers.
000800*
000900 installation.             Applewood Computers Accounting System.
001000*
001100 date-written.             04/07/1991.
001200*
001300 date-compiled.
001400*
001500 security.                 Copyright (C) 1976-2026 & later,
001550                           Vincent Bryan Coen.
001600                           Distributed under the GNU General
001650                           Public License.  See the file COPYING
001700                           for details.
001800*
001900*    remarks.             Expense Retrieval & Listing.
002000*                         Reads one filter criteria card, applies
002100*                         date / amount / category / user filters
002200*                         against the Expense store, sorts what
002300*                         survives into date desc / created-at desc
002400*                         order and prints the columnar listing.
002500*                         Sort step taken from the Coughlan sort
002600*                         idiom, cols laid out same idea as the
002700*                         transaction register in ex010.
002800*
002900*    version.             see prog-name in ws.
003000*
003100*    called modules.      none.
003200*
003300*    files used.          exfltin. filter criteria, line seq.
003400*                         exusr.   user master.
003500*                         excat.   category master.
003600*                         exexp.   expense master.
003700*                         exrpt.   listing print file.
003800*
003900*    error messages used.
004000*  program specific:
004100*                         EX020 - EX029.
004200*
004300* changes:
004310* 04/07/91 vbc - 1.00 Created - Sales Ledger open item enquiry,
004320*                     filter card read & SORT INPUT/OUTPUT
004330*                     PROCEDURE pair against the open item file.
004340* 12/02/95 vbc - 1.01 Added the amount-range filter, requested by
004350*                     credit control for chasing large debts first.
004360* 19/02/99 jt  - 1.02 Y2K review - filter card dates already held
004370*                     as ccyy-mm-dd, no change needed.
004380* 08/11/11 vbc - 1.03 Sales Ledger enquiry superseded by the
004390*                     on-line screen - batch module withdrawn,
004395*                     source kept on file unused.
004396* 16/04/24 vbc        Copyright notice update superseding all
004397*                     previous notices.
004400* 11/02/2026 vbc - 1.0.00 Re-purposed for the Expense system - new
004500*                         filter fields & record layout, no
004600*                         existing program used a comparable SORT
004700*                         step so the RW print shape was taken
004710*                         from vacprint's layout habits plus a
004720*                         plain SORT INPUT/OUTPUT PROCEDURE pair.
004800*
004900*************************************************************************
005000* Copyright Notice.
005100* ****************
005200*
005300* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005400*
005500* These files and programs are part of the Applewood Computers Accounting
005600* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005700*
005800* This program is now free software; you can redistribute it and/or modify it
005900* under the terms listed here and of the GNU General Public License as
006000* published by the Free Software Foundation; version 3 and later as revised
006100* for PERSONAL USAGE ONLY and that includes for use within a business but
006200* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006300*
006400* ACAS is distributed in the hope that it will be useful, but WITHOUT
006500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006700* for more details.
006800*
006900* You should have received a copy of the GNU General Public License along
007000* with ACAS; see the file COPYING.  If not, write to the Free Software
007100* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007200*
007300*************************************************************************
007400*
007500 environment                division.
007600*=========================
007700*
007800 configuration               section.
007900 source-computer.            IBM-370.
008000 object-computer.            IBM-370.
008100 special-names.
008200     c01 is top-of-form.
008300*
008400 input-output                section.
008500 file-control.
008600 copy "selflt.cob".
008700 copy "selexusr.cob".
008800 copy "selexcat.cob".
008900 copy "selexexp.cob".
009000 copy "selrpt.cob".
009100*
009200 data                        division.
009300*=========================
009400 file section.
009500*
009600 copy "fdflt.cob".
009700 copy "fdexusr.cob".
009800 copy "fdexcat.cob".
009900 copy "fdexexp.cob".
010000 copy "fdrpt.cob".
010100*
010200 sd  EX-Sort-Work.
010300 01  EX-Sort-Rec.
010400     03  Srt-Date-Key          pic x(10).
010500     03  Srt-Stamp-Key         pic x(19).
010600     03  Srt-Exp-No            pic 9(6).
010700     03  Srt-Title             pic x(30).
010800     03  Srt-Amt               pic 9(7)v99.
010900     03  Srt-Cat-Name          pic x(20).
011000     03  Srt-Usr-Name          pic x(30).
011100     03  filler                pic x(3).
011120*
011140 01  EX-Sort-Date-Brk redefines EX-Sort-Rec.
011150*  same idea as ExpDt- in exexp.cob, kept for zz070 style date
011160*  work should a date-ordered re-print ever be asked for.
011170     03  SrtDt-CCYY            pic 9(4).
011180     03  SrtDt-Sep1            pic x.
011190     03  SrtDt-MM              pic 99.
011195     03  SrtDt-Sep2            pic x.
011200     03  SrtDt-DD              pic 99.
011210     03  filler                pic x(117).
011220*
011240 01  EX-Sort-Stamp-Brk redefines EX-Sort-Rec.
011250     03  filler                pic x(10).
011260     03  SrtTs-Date            pic x(10).
011270     03  SrtTs-Sep             pic x.
011280     03  SrtTs-HH              pic 99.
011290     03  SrtTs-Col1            pic x.
011295     03  SrtTs-MM              pic 99.
011300     03  SrtTs-Col2            pic x.
011310     03  SrtTs-SS              pic 99.
011320     03  filler                pic x(98).
011330*
011340 working-storage             section.
011400*-------------------------
011500*
011600 77  prog-name                pic x(17)   value "ex020 (1.0.00)".
011700*
011800 01  ws-data.
011900     03  EX-Flt-Status        pic xx          value "00".
012000     03  EX-Usr-Status        pic xx          value "00".
012100     03  EX-Cat-Status        pic xx          value "00".
012200     03  EX-Exp-Status        pic xx          value "00".
012300     03  EX-Prt-Status        pic xx          value "00".
012400     03  ws-exp-eof-sw        pic x           value "N".
012500         88  ws-exp-eof                       value "Y".
012600     03  ws-sort-eof-sw       pic x           value "N".
012700         88  ws-sort-eof                      value "Y".
012800     03  ws-keep-sw           pic x           value "Y".
012900     03  ws-cat-filter-active pic x           value "N".
013000         88  ws-cat-filter-on                 value "Y".
013100     03  ws-listed-cnt        binary-long  unsigned  value zero.
013200     03  ws-cat-ix            binary-short unsigned  value zero.
013300     03  ws-cat-found-sw      pic x           value "N".
013400     03  filler               pic x(6).
013500*
013600 01  ws-filter-work.
013700     03  ws-min-amt-sw        pic x           value "N".
013800         88  ws-min-amt-on                    value "Y".
013900     03  ws-max-amt-sw        pic x           value "N".
014000         88  ws-max-amt-on                    value "Y".
014100     03  ws-min-amt-num       pic s9(7)v99    value zero.
014200     03  ws-max-amt-num       pic s9(7)v99    value zero.
014250     03  filler               pic x(4).
014300*
014400 01  ws-flt-cat-table.
014500     03  ws-flt-cat-cnt       binary-short unsigned  value zero.
014600     03  ws-flt-cat-id        pic 9(6)  occurs 4
014700                              indexed by ws-flt-cat-ix.
014750     03  filler               pic x(4).
014800*
014900 01  ws-case-fold.
015000     03  ws-lower-alpha       pic x(26)  value
015100             "abcdefghijklmnopqrstuvwxyz".
015200     03  ws-upper-alpha       pic x(26)  value
015300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400     03  ws-cmp-name1         pic x(20)  value spaces.
015500     03  ws-cmp-name2         pic x(20)  value spaces.
015550     03  filler               pic x(4).
015600*
015700 01  ws-resolve-work.
015800     03  ws-cat-name-resolved pic x(20)  value spaces.
015900     03  ws-usr-name-resolved pic x(30)  value spaces.
015950     03  filler               pic x(4).
016000*
016100 01  ws-amt-display           pic $$,$$$,$$9.99.
016200*
016300 01  ws-list-line.
016400     03  wl-id                pic x(6).
016500     03  wl-sep1              pic x(3)   value " | ".
016600     03  wl-date              pic x(10).
016700     03  wl-sep2              pic x(3)   value " | ".
016800     03  wl-title             pic x(30).
016900     03  wl-sep3              pic x(3)   value " | ".
017000     03  wl-amount            pic x(13).
017100     03  wl-sep4              pic x(3)   value " | ".
017200     03  wl-category          pic x(20).
017300     03  wl-sep5              pic x(3)   value " | ".
017400     03  wl-user              pic x(30).
017500     03  filler               pic x(5).
017600*
017700 01  ws-list-line-dash redefines ws-list-line.
017800     03  wld-id               pic x(6).
017900     03  wld-sep1             pic x(3).
018000     03  wld-date             pic x(10).
018100     03  wld-sep2             pic x(3).
018200     03  wld-title            pic x(30).
018300     03  wld-sep3             pic x(3).
018400     03  wld-amount           pic x(13).
018500     03  wld-sep4             pic x(3).
018600     03  wld-category         pic x(20).
018700     03  wld-sep5             pic x(3).
018800     03  wld-user             pic x(30).
018900     03  filler               pic x(5).
019000*
019100 01  error-messages.
019200*  program specific
019300     03  ex020                pic x(40)  value
019400             "EX020 Cannot open Filter criteria file".
019500     03  ex021                pic x(40)  value
019600             "EX021 Cannot open Category master file".
019700     03  ex022                pic x(40)  value
019800             "EX022 Cannot open User master file".
019900     03  ex023                pic x(40)  value
020000             "EX023 Cannot open Expense master file".
020100     03  ex024                pic x(40)  value
020200             "EX024 Cannot open Listing print file".
020250     03  filler               pic x(4).
020300*
020400 procedure division.
020500*=========================
020600*
020700 aa000-main                  section.
020800*************************
020900*
021000     perform  aa010-open-files.
021100     perform  bb001-Validate-Ranges.
021200     perform  bb020-Resolve-Category-Filter.
021300*
021400     move     zero to ws-listed-cnt.
021500     sort     EX-Sort-Work
021600              on descending key Srt-Date-Key Srt-Stamp-Key
021700              input  procedure is dd000-Supply-Sorted-Input
021800              output procedure is ee000-Produce-Listing.
021900*
022000     if       ws-listed-cnt = zero
022100              move  spaces to ws-list-line
022150*             whole message into the 132 byte line, not the
022160*             6 byte id sub-field, else it is truncated.
022200              move  "No expenses found." to ws-list-line
022300              write  EX-Print-Line from ws-list-line.
022400*
022500     close    EX-Category-File
022600              EX-User-File
022700              EX-Expense-File
022800              EX-Print-File.
022900     goback   returning 0.
023000*
023100 aa000-exit.
023200     exit     section.
023300*
023400 aa010-open-files             section.
023500*************************
023600*
023700     open     input  EX-Filter-File.
023800     if       EX-Flt-Status = "35"
023900              move spaces to EX-Filter-Record
024000     else
024100       if     EX-Flt-Status not = "00"
024200              display  ex020
024300              display  EX-Flt-Status
024400              goback   returning 1
024500       else
024600              read   EX-Filter-File
024700                     at end move spaces to EX-Filter-Record
024800              end-read
024900       end-if
025000     end-if.
025100     close    EX-Filter-File.
025200*
025300     open     input  EX-Category-File.
025400     if       EX-Cat-Status not = "00"
025500              display  ex021
025600              display  EX-Cat-Status
025700              goback   returning 1.
025800*
025900     open     input  EX-User-File.
026000     if       EX-Usr-Status not = "00"
026100              display  ex022
026200              display  EX-Usr-Status
026300              goback   returning 1.
026400*
026500     open     input  EX-Expense-File.
026600     if       EX-Exp-Status not = "00"
026700              display  ex023
026800              display  EX-Exp-Status
026900              goback   returning 1.
027000*
027100     open     output EX-Print-File.
027200     if       EX-Prt-Status not = "00"
027300              display  ex024
027400              display  EX-Prt-Status
027500              goback   returning 1.
027600*
027700 aa010-exit.
027800     exit     section.
027900*
028000 bb001-Validate-Ranges        section.
028100*************************
028200*
028300     if       Flt-Min-Date not = spaces and Flt-Max-Date not = spaces
028400       and    Flt-Min-Date > Flt-Max-Date
028500              display "Start date cannot be after end date"
028700              goback  returning 1.
028800*
028900     if       Flt-Min-Amt not = spaces
029000              move     Flt-Min-Amt to ws-min-amt-num
029100              move     "Y"          to ws-min-amt-sw.
029200     if       Flt-Max-Amt not = spaces
029300              move     Flt-Max-Amt to ws-max-amt-num
029400              move     "Y"          to ws-max-amt-sw.
029500*
029600     if       ws-min-amt-on and ws-max-amt-on
029700       and    ws-min-amt-num > ws-max-amt-num
029750              display "Minimum amount cannot be greater "
029775                      "than maximum amount"
029900              goback  returning 1.
030000*
030100 bb001-exit.
030200     exit     section.
030300*
030400 bb020-Resolve-Category-Filter  section.
030500*************************
030600*
030700*   Names supplied are matched case-insensitive against the
030800*   master - scan the whole store folding case via INSPECT, no
030900*   intrinsic FUNCTION used.  Unknown names are a warning & are
031000*   skipped, run continues.
031100*
031200     move     zero to ws-flt-cat-cnt.
031300     if       Flt-Cat-Cnt = zero
031400              go to bb020-exit.
031500     move     "Y" to ws-cat-filter-active.
031600*
031700     perform  cc010-Resolve-One-Cat-Name
031800              varying ws-cat-ix from 1 by 1
031900              until    ws-cat-ix > Flt-Cat-Cnt.
032000*
032100 bb020-exit.
032200     exit     section.
032300*
032400 cc010-Resolve-One-Cat-Name     section.
032500*************************
032600*
032700     move     Flt-Cat-Name (ws-cat-ix) to ws-cmp-name1.
032800     inspect  ws-cmp-name1 converting ws-lower-alpha to ws-upper-alpha.
032900     move     "N" to ws-cat-found-sw.
033000*
033100     move     zero to Cat-No.
033200     start    EX-Category-File key is greater than or equal Cat-No
033300              invalid key
033400                       go to cc010-exit
033500     end-start.
033600*
033700 cc011-Next-Cat.
033750     perform  dd010-Scan-Next-Cat thru dd010-exit.
033800     if       ws-cat-found-sw = "Y" or EX-Cat-Status not = "00"
033850              go to cc010-Warn.
033900     if       Cat-No = zero
033950              go to cc011-Next-Cat.
034000     move     Cat-Name to ws-cmp-name2.
034100     inspect  ws-cmp-name2 converting
034200              ws-lower-alpha to ws-upper-alpha.
034300     if       ws-cmp-name2 not = ws-cmp-name1
034350              go to cc011-Next-Cat.
034400     move     "Y" to ws-cat-found-sw.
034500     add      1   to ws-flt-cat-cnt.
034600     move     Cat-No to
034650              ws-flt-cat-id (ws-flt-cat-cnt).
034700*
034800 cc010-Warn.
035300*
035400     if       ws-cat-found-sw not = "Y"
035500              display "Warning - unknown category filter name: "
035600                      Flt-Cat-Name (ws-cat-ix).
035700*
035800 cc010-exit.
035900     exit     section.
036000*
036100 dd010-Scan-Next-Cat            section.
036200*************************
036300*
036400     read     EX-Category-File next record
036500              at end move "10" to EX-Cat-Status.
036600*
036700 dd010-exit.
036800     exit     section.
036900*
037000 dd000-Supply-Sorted-Input      section.
037100*************************
037200*
037300*   SORT input procedure - browse the Expense store key order,
037400*   skip the zero-keyed control record, resolve names, apply the
037500*   filters and RELEASE what survives.
037600*
037700     move     zero to Exp-No.
037800     start    EX-Expense-File key is greater than or equal Exp-No
037900              invalid key
038000                       set ws-exp-eof to true
038100     end-start.
038200     if       not ws-exp-eof
038300              perform  ee010-Read-Next-Expense thru ee010-exit
038400     end-if.
038500*
038600 dd001-Next-Expense.
038650     if       ws-exp-eof
038660              go to dd000-exit.
038700     if       Exp-No = zero
038750              go to dd002-Read-On.
038800     perform  ff010-Resolve-Names  thru ff010-exit.
038900     perform  ff020-Filter-Expense thru ff020-exit.
039000     if       ws-keep-sw not = "Y"
039050              go to dd002-Read-On.
039100     move     Exp-No     to Srt-Exp-No.
039200     move     Exp-Date   to Srt-Date-Key.
039300     move     Exp-Created-At to Srt-Stamp-Key.
039400     move     Exp-Title  to Srt-Title.
039500     move     Exp-Amt    to Srt-Amt.
039600     move     ws-cat-name-resolved to Srt-Cat-Name.
039700     move     ws-usr-name-resolved to Srt-Usr-Name.
039800     move     spaces     to filler of EX-Sort-Rec.
039900     release  EX-Sort-Rec.
040000*
040050 dd002-Read-On.
040100     perform  ee010-Read-Next-Expense thru ee010-exit.
040200     go to    dd001-Next-Expense.
040300*
040400 dd000-exit.
040500     exit     section.
040700*
040800 ee010-Read-Next-Expense        section.
040900*************************
041000*
041100     read     EX-Expense-File next record
041200              at end set ws-exp-eof to true.
041300*
041400 ee010-exit.
041500     exit     section.
041600*
041700 ff010-Resolve-Names            section.
041800*************************
041900*
042000     move     Exp-Cat-No to Cat-No.
042100     read     EX-Category-File
042200              invalid key
042250                       move "** unknown category **" to
042300                            ws-cat-name-resolved
042400              not invalid key
042500                       move Cat-Name to ws-cat-name-resolved
042600     end-read.
042700*
042800     move     Exp-Usr-No to Usr-No.
042900     read     EX-User-File
043000              invalid key
043100                       move "** unknown user **" to ws-usr-name-resolved
043200              not invalid key
043300                       move Usr-Name to ws-usr-name-resolved
043400     end-read.
043500*
043600 ff010-exit.
043700     exit     section.
043800*
043900 ff020-Filter-Expense           section.
044000*************************
044100*
044200     move     "Y" to ws-keep-sw.
044300*
044400     if       Flt-Min-Date not = spaces and Exp-Date < Flt-Min-Date
044500              move "N" to ws-keep-sw.
044600     if       ws-keep-sw = "Y" and Flt-Max-Date not = spaces
044700       and    Exp-Date > Flt-Max-Date
044800              move "N" to ws-keep-sw.
044900*
045000     if       ws-keep-sw = "Y" and ws-min-amt-on
045100       and    Exp-Amt < ws-min-amt-num
045200              move "N" to ws-keep-sw.
045300     if       ws-keep-sw = "Y" and ws-max-amt-on
045400       and    Exp-Amt > ws-max-amt-num
045500              move "N" to ws-keep-sw.
045600*
045700     if       ws-keep-sw = "Y" and ws-cat-filter-on
045800              perform gg010-Check-Cat-In-List thru gg010-exit.
045900*
046000     if       ws-keep-sw = "Y" and Flt-Usr-No not = zero
046100       and    Exp-Usr-No not = Flt-Usr-No
046200              move "N" to ws-keep-sw.
046300*
046400 ff020-exit.
046500     exit     section.
046600*
046700 gg010-Check-Cat-In-List        section.
046800*************************
046900*
047000     set      ws-flt-cat-ix to 1.
047100     move     "N" to ws-keep-sw.
047150*
047200 gg011-Next-Id.
047250     if       ws-flt-cat-ix > ws-flt-cat-cnt
047275              go to gg010-exit.
047300     if       Exp-Cat-No = ws-flt-cat-id (ws-flt-cat-ix)
047400              move "Y" to ws-keep-sw
047500              go to gg010-exit.
047600     set      ws-flt-cat-ix up by 1.
047700     go to    gg011-Next-Id.
047900*
048000 gg010-exit.
048100     exit     section.
048200*
048300 ee000-Produce-Listing          section.
048400*************************
048500*
048600     move     spaces to ws-list-line-dash.
048700     move     "------"                       to wld-id.
048800     move     "----------"                   to wld-date.
048900     move     "------------------------------" to wld-title.
049000     move     "-------------"                to wld-amount.
049100     move     "--------------------"         to wld-category.
049200     move     "------------------------------" to wld-user.
049300*
049400     perform  hh010-Return-Next-Sorted thru hh010-exit.
049500     if       not ws-sort-eof
049600              move  spaces to ws-list-line
049700              move  "ID"       to wl-id
049800              move  "Date"     to wl-date
049900              move  "Title"    to wl-title
050000              move  "Amount"   to wl-amount
050100              move  "Category" to wl-category
050200              move  "User"     to wl-user
050300              write EX-Print-Line from ws-list-line
050400              write EX-Print-Line from ws-list-line-dash.
050500*
050600 ee001-Next-Row.
050650     if       ws-sort-eof
050660              go to ee000-exit.
050700     add      1 to ws-listed-cnt.
050800     move     spaces        to ws-list-line.
050900     move     Srt-Exp-No    to wl-id.
051000     move     Srt-Date-Key  to wl-date.
051100     move     Srt-Title     to wl-title.
051200     move     Srt-Amt       to ws-amt-display.
051300     move     ws-amt-display to wl-amount.
051400     move     Srt-Cat-Name  to wl-category.
051500     move     Srt-Usr-Name  to wl-user.
051600     write    EX-Print-Line from ws-list-line.
051700     perform  hh010-Return-Next-Sorted thru hh010-exit.
051750     go to    ee001-Next-Row.
051900*
052000 ee000-exit.
052100     exit     section.
052200*
052300 hh010-Return-Next-Sorted       section.
052400*************************
052500*
052600     return   EX-Sort-Work
052700              at end set ws-sort-eof to true.
052800*
052900 hh010-exit.
053000     exit     section.
053100*
