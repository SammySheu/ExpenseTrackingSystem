000100 identification             division.
000200*=========================
000300*
000400 program-id.               ex000.
000500*
000600 author.                   V B Coen FBCS, FIDM, FIDPM, 14/02/1984.
000700                           For Applewood Computers.
000800*
000900 installation.             Applewood Computers Accounting System.
001000*
001100 date-written.             14/02/1984.
001200*
001300 date-compiled.
001400*
001500 security.                 Copyright (C) 1976-2026 & later,
001550                           Vincent Bryan Coen.
001600                           Distributed under the GNU General
001650                           Public License.  See the file COPYING
001700                           for details.
001800*
001900*    remarks.             Expense System Start Of Day.
002000*                         Seeds the Category store with the 7
002100*                         default categories on a virgin system,
002200*                         same idea as sl000/py000 start-of-day but
002300*                         with the interactive date-entry & menu
002400*                         chaining dropped - this run is unattended
002500*                         batch, called once per cold start.
002600*
002700*    version.             see prog-name in ws.
002800*
002900*    called modules.      none.
003000*
003100*    files used.          excat.   category master.
003200*
003300*    error messages used.
003400*  program specific:
003500*                         EX001.
003600*
003700* changes:
003710* 14/02/84 vbc - 1.00 Created - generic start of day seeding
003720*                     skeleton, first used for the Stock Control
003730*                     opening balances run.
003740* 03/08/88 vbc - 1.01 Duplicate-key insert was aborting the whole
003750*                     run instead of skipping - flagged by Stock
003760*                     Control users re-running after an abend.
003770* 19/11/92 vbc - 1.02 Control record rebuild hardened - the last
003780*                     detail WRITE was clobbering the header via
003790*                     the shared redefines storage.
003800* 08/01/99 jt  - 1.03 Y2K review - no dates held here bar internal
003810*                     sequence numbers, no century issue, no
003820*                     change needed.
003830* 24/09/07 vbc - 1.04 Recompiled for the migrated estate, no
003840*                     source change.
003850* 16/04/24 vbc        Copyright notice update superseding all
003860*                     previous notices.
004000* 07/02/2026 vbc - 1.0.00 Re-purposed for the Expense system -
004005*                         taken from py000 shell, dropped
004010*                         the date-entry screen handling as this
004020*                         run needs no operator present.
004100* 09/02/2026 vbc -    .01 Insert of an already present name made a
004200*                         silent no-op (duplicate key from the
004300*                         alternate index is simply ignored).
004350* 10/02/2026 vbc -    .02 Cat-Hdr-Last-No was being corrupted - it
004360*                         shares storage with Cat-Name via the
004370*                         redefines, and the next category's
004380*                         WRITE was clobbering it before the final
004390*                         REWRITE picked it up.  Now held in a WS
004395*                         counter, header rebuilt fresh just
004397*                         before each REWRITE.  Ticket EX-22.
004398* 11/02/2026 vbc -    .03 EX-Cat-Status named on the FILE STATUS
004399*                         clause in selexcat.cob was never declared
004400*                         in WS - would not even compile.  Added.
004401*                         Ticket EX-23.
004402* 11/02/2026 vbc -    .04 Added a byte-view redefines over ws-data
004403*                         for abend dump reading, per the std we
004404*                         use on the other seed/start-of-day runs.
004405*
004500*************************************************************************
004600* Copyright Notice.
004700* ****************
004800*
004900* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005000*
005100* These files and programs are part of the Applewood Computers Accounting
005200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005300*
005400* This program is now free software; you can redistribute it and/or modify it
005500* under the terms listed here and of the GNU General Public License as
005600* published by the Free Software Foundation; version 3 and later as revised
005700* for PERSONAL USAGE ONLY and that includes for use within a business but
005800* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
005900*
006000* ACAS is distributed in the hope that it will be useful, but WITHOUT
006100* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006300* for more details.
006400*
006500* You should have received a copy of the GNU General Public License along
006600* with ACAS; see the file COPYING.  If not, write to the Free Software
006700* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
006800*
006900*************************************************************************
007000*
007100 environment                division.
007200*=========================
007300*
007400 configuration               section.
007500 source-computer.            IBM-370.
007600 object-computer.            IBM-370.
007700 special-names.
007800     c01 is top-of-form.
007900*
008000 input-output                section.
008100 file-control.
008200 copy "selexcat.cob".
008300*
008400 data                        division.
008500*=========================
008600 file section.
008700*
008800 copy "fdexcat.cob".
008900*
009000 working-storage             section.
009100*-------------------------
009200*
009300 77  prog-name                pic x(17)   value "ex000 (1.0.03)".
009400*
009500 01  ws-data.
009550     03  EX-Cat-Status        pic xx          value "00".
009600     03  ws-rec-cnt           binary-short unsigned  value zero.
009700     03  ws-seed-ix           binary-short unsigned  value zero.
009750     03  ws-cat-last-no       binary-long  unsigned  value zero.
009800     03  filler               pic x(5).
009850*
009860*   Raw byte view of the counters above - abend dumps on this
009870*   system traditionally show the hex of ws-data, this lines the
009880*   bytes up under names so the dump is readable without a map.
009890 01  ws-data-diag redefines ws-data.
009900     03  filler               pic x(2).
009910     03  ws-rec-cnt-x         pic x(2).
009920     03  ws-seed-ix-x         pic x(2).
009930     03  ws-cat-last-no-x     pic x(4).
009940     03  filler               pic x(5).
010000*
010100 01  ws-seed-table            value
010200         "Food          Transportation Entertainment Utilities     "
010300         "Healthcare    Shopping      Other         ".
010400     03  ws-seed-name         pic x(14)  occurs 7
010500                              indexed by ws-seed-ix2.
010550*
010560 01  ws-seed-table-half redefines ws-seed-table.
010570*   Kept for a possible future side-by-side seed dump - not
010580*   currently referenced.
010590     03  ws-seed-half1        pic x(49).
010600     03  ws-seed-half2        pic x(49).
010650*
010700 01  error-messages.
010800*  program specific
010900     03  ex001                pic x(40)  value
011000             "EX001 Cannot open Category store - abort".
011050     03  filler               pic x(4).
011100*
011900 procedure division.
012000*=========================
012100*
012200 aa000-main                  section.
012300*************************
012400*
012500     open     i-o     EX-Category-File.
012600     if       EX-Cat-Status = "35"
012700              open    output EX-Category-File
012800              close   EX-Category-File
012900              open    i-o    EX-Category-File.
013000*
013100     if       EX-Cat-Status not = "00"
013200              display EX001
013300              display EX-Cat-Status
013400              goback  returning 1.
013500*
013600     perform  aa010-Get-Control-Rec.
013700     perform  aa020-Seed-Categories
013800              varying ws-seed-ix from 1 by 1
013900              until   ws-seed-ix > 7.
014000     perform  aa030-Put-Control-Rec.
014100*
014200     close    EX-Category-File.
014300     goback   returning 0.
014400*
014500 aa000-exit.
014600     exit     section.
014700*
014800 aa010-Get-Control-Rec        section.
014900*************************
015000*
015100     move     zero to Cat-No.
015200     read     EX-Category-File
015300              invalid key
015400                       move zero to Cat-Hdr-No
015500                                    Cat-Hdr-Last-No
015600                       move spaces to filler of EX-Category-Hdr-Record
015700                       write EX-Category-Record
015750     not invalid key
015760              continue
015770     end-read.
015800     move     Cat-Hdr-Last-No to ws-cat-last-no.
015900 aa010-exit.
016000     exit     section.
016100*
016200 aa020-Seed-Categories        section.
016300*************************
016400*
016500*   Insertion of an already present name is a silent no-op - the
016600*   alternate key on Cat-Name stops a duplicate WRITE for us.
016700*
016800     perform  aa021-Write-New-Category thru aa021-exit.
017300*
017400 aa020-exit.
017500     exit     section.
017600*
017700 aa021-Write-New-Category     section.
017800*************************
017900*
018000     move     zero    to Cat-No.
018100     move     ws-seed-name (ws-seed-ix)  to Cat-Name.
018200     read     EX-Category-File key is Cat-Name
018300              invalid key
018400                  add      1 to ws-cat-last-no
018500                  move     ws-cat-last-no to Cat-No
018600                  move     ws-seed-name (ws-seed-ix) to Cat-Name
018700                  write    EX-Category-Record
018750                  perform  aa030-Put-Control-Rec thru aa030-exit
018800                  add      1 to ws-rec-cnt
018900     not invalid key
019000              continue
019100     end-read.
019200*
019300 aa021-exit.
019400     exit     section.
019500*
019600 aa030-Put-Control-Rec        section.
019700*************************
019750*
019760*   Rebuild the control record fresh from the WS counter - do not
019770*   rely on the last WRITE's leftover bytes, which share storage
019780*   with this record via the redefines.
019790*
019800     move     zero         to Cat-Hdr-No.
019900     move     ws-cat-last-no to Cat-Hdr-Last-No.
019950     move     spaces       to filler of EX-Category-Hdr-Record.
020000     rewrite  EX-Category-Record.
020100*
020200 aa030-exit.
020300     exit     section.
