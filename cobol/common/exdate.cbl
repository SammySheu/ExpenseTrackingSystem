000100 identification            division.
000200*========================
000300*
000400 program-id.              exdate.
000500*
000600 author.                  V B Coen FBCS, FIDM, FIDPM, 14/06/1983.
000700                          For Applewood Computers.
000800*
000900 installation.            Applewood Computers Accounting System.
001000*
001100 date-written.            14/06/1983.
001200*
001300 date-compiled.
001400*
001500 security.                Copyright (C) 1976-2026 & later,
001550                          Vincent Bryan Coen.
001600                          Distributed under the GNU General
001650                          Public License.  See the file COPYING
001700                          for details.
001800*
001900*    remarks.            Expense Date Validation.
002000*                        Checks a date held as 10 chars yyyy-mm-dd
002100*                        for correct shape and for being a real
002200*                        calendar date, leap years included.
002300*
002400*                        Taken from maps04 but with the intrinsic
002500*                        FUNCTION calls removed and replaced by a
002600*                        table driven check, as maps04's use of
002700*                        FUNCTION Test-Date-YYYYMMDD etc is too
002800*                        modern a compiler feature for this shop's
002900*                        older running sites - see changes below.
003000*
003100*    called modules.     None.
003200*
003300*    error messages used.
003400*                        None - Caller supplied msg text is moved in.
003500*
003600* changes:
003700* 14/06/83 vbc - 1.00 Created for expense date checking off the
003800*                     back of maps04, which used a different
003900*                     dd/mm/ccyy layout to ours of yyyy-mm-dd.
004000* 02/11/87 vbc -    1 Added B-Days table driven month length check,
004100*                     replacing a long winded IF chain.
004200* 21/03/91 vbc -    2 Fix - 31 day months were one short in table.
004300* 09/09/95 vbc -    3 Widen EX-Date-Msg to 30 for longer messages.
004400* 06/01/99 jt  -    4 Y2K review - confirmed CCYY already 4 digit,
004500*                     century leap rule already correct, no change.
004600* 16/04/24 vbc       Copyright notice update superseding all previous
004700*                    notices.
004800* 07/02/26 vbc - 1.10 Re-purposed into common/ for the Expense
004900*                     system (ticket EX-14), msg wording agreed
005000*                     with user services, renamed fields Ex- prefix.
005100*
005200*************************************************************************
005300* Copyright Notice.
005400* ****************
005500*
005600* This notice supersedes all prior copyright notices & was updated 2024-04
005700*
005800* These files and programs are part of the Applewood Computers Accounting
005900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006000*
006100* This program is now free software; you can redistribute it and/or modify
006200* under the terms listed here and of the GNU General Public License as
006300* published by the Free Software Foundation; version 3 and later as revise
006400* for PERSONAL USAGE ONLY and that includes for use within a business but
006500* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006600*
006700* ACAS is distributed in the hope that it will be useful, but WITHOUT
006800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007000* for more details.
007100*
007200* You should have received a copy of the GNU General Public License along
007300* with ACAS; see the file COPYING.  If not, write to the Free Software
007400* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007500*
007600*************************************************************************
007700*
007800 environment                division.
007900*==========================
008000*
008100 configuration              section.
008200 source-computer.           IBM-370.
008300 object-computer.           IBM-370.
008400 special-names.
008500     c01 is top-of-form.
008600*
008700 input-output               section.
008800*
008900 data                       division.
009000*=========================
009100 working-storage            section.
009200*------------------------
009300*
009400 01  ws-date-work.
009500     03  w-ccyy             pic 9(4).
009600     03  w-sep1             pic x.
009700     03  w-mm               pic 99.
009800     03  w-sep2             pic x.
009900     03  w-dd               pic 99.
010000     03  filler             pic x(2).
010100*
010200 01  ws-date-work9 redefines ws-date-work
010300                       pic 9(10).
010400*
010500 01  ws-leap-calc.
010600     03  w-rem-4            binary-short  value zero.
010700     03  w-rem-100          binary-short  value zero.
010800     03  w-rem-400          binary-short  value zero.
010900     03  w-quot             binary-long   value zero.
011000     03  w-max-day          pic 99        comp.
011100     03  filler             pic x(4).
011200*
011300 01  ws-month-table         value "312831303130313130313031".
011400     03  w-days-tab         pic 99        occurs 12
011500                            indexed by w-mon-ix.
011600*
011700 linkage                    section.
011800*-----------------------
011900*
012000*********
012100* exdate *
012200*********
012300*
012400 01  ex-date-parms.
012500     03  ex-date-in         pic x(10).
012600*  Y or N
012700     03  ex-date-valid      pic x.
012800     03  ex-date-msg        pic x(30)    value spaces.
012900*
013000 procedure division using ex-date-parms.
013100*=========================================
013200*
013300 aa000-main                 section.
013400*************************
013500*
013600     move     "Y" to ex-date-valid.
013700     move     spaces to ex-date-msg.
013800*
013900     if       ex-date-in = spaces
014000              move "N" to ex-date-valid
014100              move "Date cannot be empty" to ex-date-msg
014200              go to aa000-exit.
014300*
014400     perform  bb010-check-shape thru bb010-exit.
014500     if       ex-date-valid = "N"
014600              go to aa000-exit.
014700     perform  bb020-check-calendar thru bb020-exit.
014800*
014900 aa000-exit.
015000     exit     program.
015100*
015200 bb010-check-shape.
015300*************************
015400*
015500*   Must be exactly 9999-99-99 shape - 4 digits, hyphen,
015600*   2 digits, hyphen, 2 digits.
015700*
015800     move     ex-date-in to ws-date-work.
015900*
016000     if       w-ccyy not numeric
016100       or     w-mm   not numeric
016200       or     w-dd   not numeric
016300       or     w-sep1 not = "-"
016400       or     w-sep2 not = "-"
016500              move "N" to ex-date-valid
016600              move "Date must be in YYYY-MM-DD format" to ex-date-msg.
016700*
016800 bb010-exit.
016900     exit.
017000*
017100 bb020-check-calendar.
017200*************************
017300*
017400*   Shape is ok - now check it is a real calendar date,
017500*   February 29th allowed only in leap years.
017600*
017700     if       w-mm < 01 or w-mm > 12
017800              move "N" to ex-date-valid
017900              move "Invalid date" to ex-date-msg
018000              go to bb020-exit.
018100*
018200     set      w-mon-ix to w-mm.
018300     move     w-days-tab (w-mon-ix) to w-max-day.
018400*
018500     if       w-mm = 02
018600              perform cc010-test-leap-year thru cc010-exit
018700              if     w-rem-4 = 0 and (w-rem-100 not = 0 or w-rem-400 = 0)
018800                     move 29 to w-max-day
018900              end-if
019000     end-if.
019100*
019200     if       w-dd < 01 or w-dd > w-max-day
019300              move "N" to ex-date-valid
019400              move "Invalid date" to ex-date-msg.
019500*
019600 bb020-exit.
019700     exit.
019800*
019900 cc010-test-leap-year.
020000*************************
020100*
020200*   Leap year is CCYY divisible by 4, except century years
020300*   not divisible by 400 - same rule used since maps04 day one.
020400*
020500     divide   w-ccyy by 4   giving w-quot remainder w-rem-4.
020600     divide   w-ccyy by 100 giving w-quot remainder w-rem-100.
020700     divide   w-ccyy by 400 giving w-quot remainder w-rem-400.
020800*
020900 cc010-exit.
021000     exit.
